000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SGBRPTW.
000300 AUTHOR.        B CHEVIREDDY.
000400 INSTALLATION.  SYSTEMS GROUP - WORLD MAINTENANCE BATCH.
000500 DATE-WRITTEN.  09/02/88.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  FILEPASS READS THE GRIDWORK EXTRACT PRODUCED BY SGBAGGR AND   *
001200*  WRITES TWO REPORTS -- THE FULL GRID INVENTORY REPORT (EVERY   *
001300*  GRID) AND THE DELETION REPORT (CONDEMNED GRIDS ONLY, PER THE  *
001400*  GS-DELETE-FLAG SGBAGGR ALREADY SET).  BOTH SHARE THE SAME     *
001500*  DETAIL-LINE LAYOUT AND CLOSE WITH A TOTAL-GRIDS LINE.         *
001600*                                                                *
001700*J    JCL..                                                      *
001800*                                                                *
001900* //SGBRPTW  EXEC PGM=SGBRPTW                                    *
002000* //GRIDWORK DD DSN=T54.T9511F0.SGBAGGR.GRIDWORK.DATA,DISP=SHR   *
002100* //RPTINV   DD DSN=T54.T9511F0.SGBRPTW.INVENTORY.DATA,          *
002200* //            DISP=(,CATLG,CATLG),                             *
002300* //            UNIT=USER,SPACE=(CYL,(10,5),RLSE),               *
002400* //            DCB=(RECFM=FB,LRECL=204,BLKSIZE=0)               *
002500* //RPTDEL   DD DSN=T54.T9511F0.SGBRPTW.DELETION.DATA,           *
002600* //            DISP=(,CATLG,CATLG),                             *
002700* //            UNIT=USER,SPACE=(CYL,(5,3),RLSE),                *
002800* //            DCB=(RECFM=FB,LRECL=204,BLKSIZE=0)               *
002900* //SYSOUT   DD SYSOUT=*                                         *
003000*                                                                *
003100*P    ENTRY PARAMETERS..                                         *
003200*     NONE.                                                      *
003300*                                                                *
003400*E    ERRORS DETECTED BY THIS ELEMENT..                           *
003500*     I/O ERROR ON FILES.                                        *
003600*                                                                *
003700*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003800*     NONE -- THIS FILEPASS IS SELF-CONTAINED.                   *
003900*                                                                *
004000*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004100*     NONE.                                                      *
004200*                                                                *
004300******************************************************************
004400*                     CHANGE LOG                                 *
004500******************************************************************
004600*    09/02/88 BCR  TICKET GRID-0003  ORIGINAL PROGRAM.          G1
004700*    02/09/93 DWC  TICKET GRID-0480  SPLIT THE OLD SINGLE       G2
004800*                  REPORT INTO INVENTORY AND DELETION REPORTS.  G2
004900*    11/02/94 LMS  TICKET GRID-0710  USE GS-DELETE-FLAG FROM    G3
005000*                  SGBAGGR INSTEAD OF RECOMPUTING THE RULES.    G3
005100*    06/30/98 JFH  TICKET GRID-0955  Y2K REVIEW -- NO 2-DIGIT   G4
005200*                  YEAR FIELDS IN THIS PROGRAM.  NO CHANGE      G4
005300*                  REQUIRED.  SIGNED OFF FOR Y2K.               G4
005400*    09/14/05 RKP  TICKET GRID-1344  ADDED WS-LAST-GRID-ID-X    G5
005500*                  REDEFINES SO THE ABEND MESSAGE CAN SHOW THE  G5
005600*                  GRID IN PROGRESS WITHOUT AN 18-DIGIT DUMP.   G5
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT GRIDWORK-FILE ASSIGN TO GRIDWORK
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS GRIDWORK-FILE-STATUS.
006700     SELECT INVENTORY-REPORT-FILE ASSIGN TO RPTINV
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS INVENTORY-FILE-STATUS.
007000     SELECT DELETION-REPORT-FILE ASSIGN TO RPTDEL
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS DELETION-FILE-STATUS.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  GRIDWORK-FILE
007600     RECORDING MODE IS F.
007700     COPY SGRGSUM.
007800 FD  INVENTORY-REPORT-FILE
007900     RECORDING MODE IS F.
008000 01  INVENTORY-REPORT-REC          PIC X(204).
008100 FD  DELETION-REPORT-FILE
008200     RECORDING MODE IS F.
008300 01  DELETION-REPORT-REC           PIC X(204).
008400 EJECT
008500 WORKING-STORAGE SECTION.
008600 01  FILLER PIC X(32)
008700     VALUE 'SGBRPTW WORKING STORAGE BEGINS '.
008800******************************************************************
008810*    DATA AREAS                                                  *
008820******************************************************************
008830 01  READ-ONLY-WORK-AREA.
008840     05 HWORD                 COMP PIC S9(04) VALUE +7.
008850     05 WS-DUMMY              PIC X VALUE SPACE.
008860     05 BINARY1               COMP PIC S9(04) VALUE +1.
008870     05 MSG01-IO-ERROR        PIC X(19)
009000                              VALUE 'I/O ERROR ON FILE -'.
009100* SWITCHES AREA
009200     05 END-OF-GRIDWORK-IND   PIC X(1).
009300        88 END-OF-GRIDWORK-FILE VALUE 'Y'.
009400* I-O READ ONLY DATA
009500     05 GRIDWORK-FILE-STATUS  PIC X(2).
009600        88 GRIDWORK-IO-OK      VALUE '00'.
009700        88 GRIDWORK-IO-EOF     VALUE '10'.
009800     05 INVENTORY-FILE-STATUS PIC X(2).
009900        88 INVENTORY-IO-OK     VALUE '00'.
010000     05 DELETION-FILE-STATUS  PIC X(2).
010100        88 DELETION-IO-OK      VALUE '00'.
010150     05 FILLER                PIC X(4) VALUE SPACES.
010200 EJECT
010300******************************************************************
010400*    REPORT LINE WORK AREA (SHARED BY BOTH REPORTS)               *
010500******************************************************************
010600     COPY SGRRPTL.
010700 EJECT
010800******************************************************************
010900*    RUN COUNTERS -- AND THEIR DISPLAY-SAFE REDEFINES             *
011000******************************************************************
011100 01  WS-WORK-COUNTERS.
011200     05 WS-GRIDS-READ-CNTR    COMP-3 PIC S9(7) VALUE 0.
011300     05 WS-INVENTORY-CNTR     COMP-3 PIC S9(7) VALUE 0.
011400     05 WS-DELETION-CNTR      COMP-3 PIC S9(7) VALUE 0.
011500     05 FILLER                PIC X(4) VALUE SPACES.
011600 01  WS-WORK-COUNTERS-X REDEFINES WS-WORK-COUNTERS.
011700     05 WS-GRIDS-READ-DISPLAY PIC 9(7).
011800     05 WS-INVENTORY-DISPLAY  PIC 9(7).
011900     05 WS-DELETION-DISPLAY   PIC 9(7).
012000     05 FILLER                PIC X(4).
012100 EJECT
012200******************************************************************
012300*    LAST GRID ID PROCESSED -- FOR THE ABEND MESSAGE              *
012400******************************************************************
012500 01  WS-LAST-GRID-AREA.
012600     05 WS-LAST-GRID-ID       PIC 9(18) VALUE 0.
012700     05 WS-LAST-GRID-ID-X REDEFINES WS-LAST-GRID-ID.
012800        10 WS-LAST-GRID-ID-HIGH PIC 9(9).
012900        10 WS-LAST-GRID-ID-LOW  PIC 9(9).
013000     05 FILLER                PIC X(4) VALUE SPACES.
013100 EJECT
013200******************************************************************
013300*    VARIABLE DATA AREAS                                         *
013400******************************************************************
013500 01  VARIABLE-WORK-AREA.
013600     05 WS-ERROR-MSG          PIC X(50).
013650     05 FILLER                PIC X(4) VALUE SPACES.
013660 01  FILLER PIC X(32)
013670     VALUE 'SGBRPTW WORKING STORAGE ENDS   '.
013700 EJECT
013800 LINKAGE SECTION.
013900 EJECT
014000******************************************************************
014100*                        PROCEDURE DIVISION                      *
014200******************************************************************
014300 PROCEDURE DIVISION.
014400 1-CONTROL-PROCESS.
014500     PERFORM 1-INITIALIZATION
014600         THRU 199-INITIALIZATION-EXIT.
014700     PERFORM 11-OPEN-FILES
014800         THRU 1199-OPEN-FILES-EXIT.
014900     PERFORM 12-WRITE-REPORT-HEADERS
015000         THRU 1299-WRITE-REPORT-HEADERS-EXIT.
015100     PERFORM 13-READ-FIRST-GRIDWORK
015200         THRU 1399-READ-FIRST-GRIDWORK-EXIT.
015300     PERFORM 2-MAIN-PROCESS
015400         THRU 2-MAIN-PROCESS-EXIT
015500         UNTIL END-OF-GRIDWORK-FILE.
015600     PERFORM 3-WRITE-REPORT-TOTALS
015700         THRU 399-WRITE-REPORT-TOTALS-EXIT.
015800     PERFORM EOJ9-CLOSE-FILES
015900         THRU EOJ9999-EXIT.
016000     GOBACK.
016100 EJECT
016200******************************************************************
016300*                         INITIALIZATION                        *
016400******************************************************************
016500 1-INITIALIZATION.
016600     MOVE 'N' TO END-OF-GRIDWORK-IND.
016700     INITIALIZE WS-WORK-COUNTERS.
016800     INITIALIZE VARIABLE-WORK-AREA.
016900     INITIALIZE WS-LAST-GRID-AREA.
017000 199-INITIALIZATION-EXIT.
017100     EXIT.
017200 EJECT
017300******************************************************************
017400*                         OPEN ALL FILES                        *
017500******************************************************************
017600 11-OPEN-FILES.
017700     OPEN INPUT GRIDWORK-FILE.
017800     IF NOT GRIDWORK-IO-OK
017900         DISPLAY 'OPEN GRIDWORK FILE FAILED - STATUS '
018000                 GRIDWORK-FILE-STATUS
018100         GO TO EOJ99-ABEND
018200     END-IF.
018300     OPEN OUTPUT INVENTORY-REPORT-FILE.
018400     IF NOT INVENTORY-IO-OK
018500         DISPLAY 'OPEN INVENTORY REPORT FILE FAILED - STATUS '
018600                 INVENTORY-FILE-STATUS
018700         GO TO EOJ99-ABEND
018800     END-IF.
018900     OPEN OUTPUT DELETION-REPORT-FILE.
019000     IF NOT DELETION-IO-OK
019100         DISPLAY 'OPEN DELETION REPORT FILE FAILED - STATUS '
019200                 DELETION-FILE-STATUS
019300         GO TO EOJ99-ABEND
019400     END-IF.
019500 1199-OPEN-FILES-EXIT.
019600     EXIT.
019700 EJECT
019800******************************************************************
019900*              WRITE THE COLUMN HEADER TO BOTH REPORTS           *
020000******************************************************************
020100 12-WRITE-REPORT-HEADERS.
020200     WRITE INVENTORY-REPORT-REC FROM RL-HEADER-LINE.
020300     WRITE DELETION-REPORT-REC  FROM RL-HEADER-LINE.
020400 1299-WRITE-REPORT-HEADERS-EXIT.
020500     EXIT.
020600 EJECT
020700******************************************************************
020800*               PRIME THE READ-AHEAD (NOT NEEDED FOR A BREAK     *
020900*               HERE -- KEPT FOR SYMMETRY WITH SGBAGGR'S STYLE)   *
021000******************************************************************
021100 13-READ-FIRST-GRIDWORK.
021200     PERFORM 25-READ-NEXT-GRIDWORK
021300         THRU 2599-READ-NEXT-GRIDWORK-EXIT.
021400 1399-READ-FIRST-GRIDWORK-EXIT.
021500     EXIT.
021600 EJECT
021700******************************************************************
021800*                        MAIN PROCESS                           *
021900******************************************************************
022000 2-MAIN-PROCESS.
022100     MOVE GS-GRID-ID TO WS-LAST-GRID-ID.
022200     PERFORM 21-BUILD-DETAIL-LINE
022300         THRU 2199-BUILD-DETAIL-LINE-EXIT.
022400     PERFORM 22-WRITE-INVENTORY-LINE
022500         THRU 2299-WRITE-INVENTORY-LINE-EXIT.
022600     IF GS-CONDEMNED
022700         PERFORM 23-WRITE-DELETION-LINE
022800             THRU 2399-WRITE-DELETION-LINE-EXIT
022900     END-IF.
023000     PERFORM 25-READ-NEXT-GRIDWORK
023100         THRU 2599-READ-NEXT-GRIDWORK-EXIT.
023200 2-MAIN-PROCESS-EXIT.
023300     EXIT.
023400 EJECT
023500******************************************************************
023600*       BUILD ONE DETAIL LINE FROM THE GRID-SUMMARY RECORD        *
023700******************************************************************
023800 21-BUILD-DETAIL-LINE.
023900     MOVE GS-GRID-NAME            TO RL-NAME.
024000     MOVE GS-OWNER-NAMES          TO RL-OWNERS.
024100     MOVE GS-BLOCK-COUNT          TO RL-BLOCKS.
024200     MOVE GS-BATTERY-COUNT        TO RL-BATTERIES.
024300     MOVE GS-STORED-POWER         TO RL-STORED-POWER.
024400     MOVE GS-REACTOR-COUNT        TO RL-REACTORS.
024500     MOVE GS-REACTOR-URANIUM      TO RL-URANIUM.
024600     MOVE GS-PROJECTOR-COUNT      TO RL-PROJECTORS.
024700     MOVE GS-PROJECTED-BLOCKS     TO RL-PROJ-BLOCKS.
024800     MOVE GS-TIMER-COUNT          TO RL-TIMERS.
024900     MOVE GS-ENABLED-TIMER-COUNT  TO RL-ENABLED-TIMERS.
025000 2199-BUILD-DETAIL-LINE-EXIT.
025100     EXIT.
025200 EJECT
025300******************************************************************
025400*              WRITE THE DETAIL LINE TO THE INVENTORY REPORT      *
025500******************************************************************
025600 22-WRITE-INVENTORY-LINE.
025700     ADD 1 TO WS-GRIDS-READ-CNTR.
025800     WRITE INVENTORY-REPORT-REC FROM RL-DETAIL-LINE.
025900     IF NOT INVENTORY-IO-OK
026000         DISPLAY 'WRITE ERROR ON INVENTORY REPORT - STATUS '
026100                 INVENTORY-FILE-STATUS
026200         GO TO EOJ99-ABEND
026300     END-IF.
026400     ADD 1 TO WS-INVENTORY-CNTR.
026500 2299-WRITE-INVENTORY-LINE-EXIT.
026600     EXIT.
026700 EJECT
026800******************************************************************
026900*              WRITE THE DETAIL LINE TO THE DELETION REPORT       *
027000******************************************************************
027100 23-WRITE-DELETION-LINE.
027200     WRITE DELETION-REPORT-REC FROM RL-DETAIL-LINE.
027300     IF NOT DELETION-IO-OK
027400         DISPLAY 'WRITE ERROR ON DELETION REPORT - STATUS '
027500                 DELETION-FILE-STATUS
027600         GO TO EOJ99-ABEND
027700     END-IF.
027800     ADD 1 TO WS-DELETION-CNTR.
027900 2399-WRITE-DELETION-LINE-EXIT.
028000     EXIT.
028100 EJECT
028200******************************************************************
028300*                   READ NEXT GRIDWORK RECORD                    *
028400******************************************************************
028500 25-READ-NEXT-GRIDWORK.
028600     READ GRIDWORK-FILE.
028700     IF GRIDWORK-IO-EOF
028800         SET END-OF-GRIDWORK-FILE TO TRUE
028900     ELSE
029000         IF NOT GRIDWORK-IO-OK
029100             DISPLAY 'READ ERROR ON GRIDWORK FILE - STATUS '
029200                     GRIDWORK-FILE-STATUS
029300             GO TO EOJ99-ABEND
029400         END-IF
029500     END-IF.
029600 2599-READ-NEXT-GRIDWORK-EXIT.
029700     EXIT.
029800 EJECT
029900******************************************************************
030000*              WRITE THE TOTAL-GRIDS LINE TO BOTH REPORTS         *
030100******************************************************************
030200 3-WRITE-REPORT-TOTALS.
030300     MOVE WS-INVENTORY-CNTR TO RL-TOTAL-COUNT.
030400     WRITE INVENTORY-REPORT-REC FROM RL-TOTAL-LINE.
030500     IF NOT INVENTORY-IO-OK
030600         DISPLAY 'WRITE ERROR ON INVENTORY REPORT - STATUS '
030700                 INVENTORY-FILE-STATUS
030800         GO TO EOJ99-ABEND
030900     END-IF.
031000     MOVE WS-DELETION-CNTR TO RL-TOTAL-COUNT.
031100     WRITE DELETION-REPORT-REC FROM RL-TOTAL-LINE.
031200     IF NOT DELETION-IO-OK
031300         DISPLAY 'WRITE ERROR ON DELETION REPORT - STATUS '
031400                 DELETION-FILE-STATUS
031500         GO TO EOJ99-ABEND
031600     END-IF.
031700 399-WRITE-REPORT-TOTALS-EXIT.
031800     EXIT.
031900 EJECT
032000******************************************************************
032100*                        CLOSE FILES                            *
032200******************************************************************
032300 EOJ9-CLOSE-FILES.
032400     CLOSE GRIDWORK-FILE.
032500     CLOSE INVENTORY-REPORT-FILE.
032600     CLOSE DELETION-REPORT-FILE.
032700     DISPLAY 'SGBRPTW PROCESSING COMPLETE'.
032800     DISPLAY 'GRIDS READ:          ' WS-GRIDS-READ-DISPLAY.
032900     DISPLAY 'INVENTORY LINES:     ' WS-INVENTORY-DISPLAY.
033000     DISPLAY 'DELETION LINES:      ' WS-DELETION-DISPLAY.
033100     GO TO EOJ9999-EXIT.
033200 EOJ99-ABEND.
033300     DISPLAY 'PROGRAM ABENDING - SGBRPTW'.
033400     DISPLAY 'LAST GRID ID HIGH:   ' WS-LAST-GRID-ID-HIGH.
033500     DISPLAY 'LAST GRID ID LOW:    ' WS-LAST-GRID-ID-LOW.
033600     MOVE 'SGBRPTW' TO WS-ERROR-MSG.
033700 EOJ9999-EXIT.
033800     EXIT.
