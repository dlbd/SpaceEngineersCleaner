000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SGBCLNW.
000300 AUTHOR.        B CHEVIREDDY.
000400 INSTALLATION.  SYSTEMS GROUP - WORLD MAINTENANCE BATCH.
000500 DATE-WRITTEN.  04/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  FILEPASS COPIES THE WORLD FILE TO A CLEANED COPY, DROPPING    *
001200*  EVERY GRID SECTION WHOSE ENTITYID MATCHES A GRID SGBAGGR      *
001300*  CONDEMNED (GS-DELETE-FLAG = 'Y' ON THE GRIDWORK EXTRACT).      *
001400*  A GRID SECTION RUNS FROM THE CUBEGRID START MARKER LINE TO    *
001500*  THE MATCHING END MARKER LINE; EVERYTHING ELSE IS COPIED       *
001600*  THROUGH BYTE FOR BYTE.  THIS IS NOT AN XML PARSE -- THE TWO   *
001700*  MARKER LINES AND THE ENTITYID LINE ARE LOCATED BY STRAIGHT    *
001800*  TEXT SEARCH SO THAT SPACING, ENCODING AND NAMESPACES SURVIVE  *
001900*  UNTOUCHED, THE SAME WAY THE ORIGINAL WORLD EDITOR DID IT.     *
002000*                                                                *
002100*J    JCL..                                                      *
002200*                                                                *
002300* //SGBCLNW  EXEC PGM=SGBCLNW                                    *
002400* //GRIDWORK DD DSN=T54.T9511F0.SGBAGGR.GRIDWORK.DATA,DISP=SHR   *
002500* //WORLDIN  DD DSN=T54.T9511F0.WORLD.SECTOR.DATA,DISP=SHR       *
002600* //WORLDOUT DD DSN=T54.T9511F0.WORLD.SECTOR.CLEAN,              *
002700* //            DISP=(,CATLG,CATLG),                             *
002800* //            UNIT=USER,SPACE=(CYL,(50,30),RLSE),              *
002900* //            DCB=(RECFM=FB,LRECL=400,BLKSIZE=0)               *
003000* //SYSOUT   DD SYSOUT=*                                         *
003100*                                                                *
003200*P    ENTRY PARAMETERS..                                         *
003300*     NONE.                                                      *
003400*                                                                *
003500*E    ERRORS DETECTED BY THIS ELEMENT..                           *
003600*     I/O ERROR ON FILES.  CONDEMNED-ID TABLE OVERFLOW.           *
003700*     GRID-SECTION BUFFER OVERFLOW.                               *
003800*                                                                *
003900*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004000*     NONE -- THIS FILEPASS IS SELF-CONTAINED.                   *
004100*                                                                *
004200*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004300*     WS-CUBEGRID-START-MARKER, WS-CUBEGRID-END-MARKER            *
004400*                                                                *
004500******************************************************************
004600*                     CHANGE LOG                                 *
004700******************************************************************
004800*    04/11/89 BCR  TICKET GRID-0004  ORIGINAL PROGRAM.          G1
004900*    02/09/93 DWC  TICKET GRID-0480  RAISED WS-CONDEMNED-TABLE   G2
005000*                  MAX FROM 500 TO 3000 ENTRIES.                 G2
005100*    11/02/94 LMS  TICKET GRID-0710  NOW READS GS-DELETE-FLAG    G3
005200*                  FROM GRIDWORK INSTEAD OF RECOMPUTING RULES.   G3
005300*    06/30/98 JFH  TICKET GRID-0955  Y2K REVIEW -- NO 2-DIGIT    G4
005400*                  YEAR FIELDS IN THIS PROGRAM.  NO CHANGE       G4
005500*                  REQUIRED.  SIGNED OFF FOR Y2K.                G4
005600*    09/14/05 RKP  TICKET GRID-1344  ADDED WS-SECTION-GRID-ID-X  G5
005700*                  REDEFINES FOR THE ABEND MESSAGE.              G5
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT GRIDWORK-FILE ASSIGN TO GRIDWORK
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS GRIDWORK-FILE-STATUS.
006800     SELECT WORLD-IN-FILE ASSIGN TO WORLDIN
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WORLD-IN-FILE-STATUS.
007100     SELECT WORLD-OUT-FILE ASSIGN TO WORLDOUT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WORLD-OUT-FILE-STATUS.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  GRIDWORK-FILE
007700     RECORDING MODE IS F.
007800     COPY SGRGSUM.
007900 FD  WORLD-IN-FILE
008000     RECORDING MODE IS F.
008100 01  WORLD-IN-REC                   PIC X(400).
008200 FD  WORLD-OUT-FILE
008300     RECORDING MODE IS F.
008400 01  WORLD-OUT-REC                  PIC X(400).
008500 EJECT
008600 WORKING-STORAGE SECTION.
008700 01  FILLER PIC X(32)
008800     VALUE 'SGBCLNW WORKING STORAGE BEGINS '.
008900******************************************************************
009000*    DATA AREAS                                                  *
009100******************************************************************
009200 01  READ-ONLY-WORK-AREA.
009300     05 HWORD                 COMP PIC S9(04) VALUE +7.
009400     05 WS-DUMMY              PIC X VALUE SPACE.
009500     05 BINARY1               COMP PIC S9(04) VALUE +1.
009600     05 MSG01-IO-ERROR        PIC X(19)
009700                              VALUE 'I/O ERROR ON FILE -'.
009800     05 WS-CUBEGRID-START-MARKER PIC X(66) VALUE
009900         '<MyObjectBuilder_EntityBase xsi:type="MyObjectBuilder_CubeGri'
010000-        'd">'.
010100     05 WS-CUBEGRID-END-MARKER   PIC X(30) VALUE
010200         '</MyObjectBuilder_EntityBase>'.
010300     05 WS-ENTITY-ID-TAG         PIC X(9) VALUE 'EntityId>'.
010400* SWITCHES AREA
010500     05 END-OF-WORLD-IND       PIC X(1).
010600        88 END-OF-WORLD-FILE   VALUE 'Y'.
010700     05 IN-SECTION-IND         PIC X(1).
010800        88 IN-SECTION          VALUE 'Y'.
010900        88 NOT-IN-SECTION      VALUE 'N'.
011000     05 CONDEMNED-FOUND-IND    PIC X(1).
011100        88 CONDEMNED-ID-FOUND  VALUE 'Y'.
011200        88 CONDEMNED-ID-NOT-FOUND VALUE 'N'.
011300* I-O READ ONLY DATA
011400     05 GRIDWORK-FILE-STATUS   PIC X(2).
011500        88 GRIDWORK-IO-OK       VALUE '00'.
011600        88 GRIDWORK-IO-EOF      VALUE '10'.
011700     05 WORLD-IN-FILE-STATUS   PIC X(2).
011800        88 WORLD-IN-IO-OK       VALUE '00'.
011900        88 WORLD-IN-IO-EOF      VALUE '10'.
012000     05 WORLD-OUT-FILE-STATUS  PIC X(2).
012100        88 WORLD-OUT-IO-OK      VALUE '00'.
012200     05 FILLER                 PIC X(4) VALUE SPACES.
012300 EJECT
012400******************************************************************
012500*    CONDEMNED-GRID-ID LOOKUP TABLE (LOADED FROM GRIDWORK)        *
012600******************************************************************
012700 01  WS-CONDEMNED-TABLE-AREA.
012800     05 WS-CONDEMNED-TABLE-COUNT  COMP-3 PIC S9(5) VALUE 0.
012900     05 WS-CONDEMNED-TABLE-MAX    COMP-3 PIC S9(5) VALUE +3000.
013000     05 FILLER                    PIC X(4) VALUE SPACES.
013100     05 WS-CONDEMNED-ENTRY OCCURS 3000 TIMES
013200                           INDEXED BY WS-CONDEMNED-IDX.
013300        10 WS-CONDEMNED-GRID-ID   PIC 9(18).
013400 EJECT
013500******************************************************************
013600*    GRID-SECTION LINE BUFFER                                    *
013700******************************************************************
013800 01  WS-SECTION-BUFFER-AREA.
013900     05 WS-SECTION-LINE-COUNT     COMP-3 PIC S9(5) VALUE 0.
014000     05 WS-SECTION-LINE-MAX       COMP-3 PIC S9(5) VALUE +3000.
014100     05 FILLER                    PIC X(4) VALUE SPACES.
014200     05 WS-SECTION-LINE OCCURS 3000 TIMES
014300                        INDEXED BY WS-SECTION-IDX
014400                        PIC X(400).
014500 EJECT
014600******************************************************************
014700*    GRID ID CAPTURED FROM THE ENTITYID LINE OF A SECTION         *
014800******************************************************************
014900 01  WS-SECTION-GRID-AREA.
015000     05 WS-SECTION-GRID-ID        PIC 9(18) VALUE 0.
015100     05 WS-SECTION-GRID-ID-X REDEFINES WS-SECTION-GRID-ID.
015200        10 WS-SECTION-GRID-ID-HIGH PIC 9(9).
015300        10 WS-SECTION-GRID-ID-LOW  PIC 9(9).
015400     05 FILLER                    PIC X(4) VALUE SPACES.
015500 EJECT
015600******************************************************************
015700*    RUN COUNTERS -- AND THEIR DISPLAY-SAFE REDEFINES            *
015800******************************************************************
015900 01  WS-WORK-COUNTERS.
016000     05 WS-WORLD-LINES-READ-CNTR  COMP-3 PIC S9(7) VALUE 0.
016100     05 WS-WORLD-LINES-WRITE-CNTR COMP-3 PIC S9(7) VALUE 0.
016200     05 WS-SECTIONS-SEEN-CNTR     COMP-3 PIC S9(7) VALUE 0.
016300     05 WS-SECTIONS-DROPPED-CNTR  COMP-3 PIC S9(7) VALUE 0.
016400     05 FILLER                    PIC X(4) VALUE SPACES.
016500 01  WS-WORK-COUNTERS-X REDEFINES WS-WORK-COUNTERS.
016600     05 WS-WORLD-READ-DISPLAY     PIC 9(7).
016700     05 WS-WORLD-WRITE-DISPLAY    PIC 9(7).
016800     05 WS-SECTIONS-SEEN-DISPLAY  PIC 9(7).
016900     05 WS-SECTIONS-DROP-DISPLAY  PIC 9(7).
017000     05 FILLER                    PIC X(4).
017100 EJECT
017200******************************************************************
017300*    VARIABLE DATA AREAS                                         *
017400******************************************************************
017500 01  VARIABLE-WORK-AREA.
017600     05 WS-SUB                    COMP-3 PIC S9(5) VALUE 0.
017700     05 WS-ERROR-MSG              PIC X(50).
017800     05 WS-EID-TALLY              COMP-3 PIC S9(4) VALUE 0.
017900     05 WS-EID-BEFORE             PIC X(400).
018000     05 WS-EID-AFTER              PIC X(400).
018100     05 WS-EID-DIGITS             PIC X(18).
018200     05 WS-EID-REMAINDER          PIC X(400).
018300     05 WS-EID-RIGHT-JUST         PIC X(18) JUSTIFIED RIGHT.
018320     05 FILLER                    PIC X(4) VALUE SPACES.
018350 01  FILLER PIC X(32)
018360     VALUE 'SGBCLNW WORKING STORAGE ENDS   '.
018400 EJECT
018500 LINKAGE SECTION.
018600 EJECT
018700******************************************************************
018800*                        PROCEDURE DIVISION                      *
018900******************************************************************
019000 PROCEDURE DIVISION.
019100 1-CONTROL-PROCESS.
019200     PERFORM 1-INITIALIZATION
019300         THRU 199-INITIALIZATION-EXIT.
019400     PERFORM 11-OPEN-FILES
019500         THRU 1199-OPEN-FILES-EXIT.
019600     PERFORM 12-LOAD-CONDEMNED-TABLE
019700         THRU 1299-LOAD-CONDEMNED-TABLE-EXIT.
019800     PERFORM 13-READ-FIRST-WORLD-LINE
019900         THRU 1399-READ-FIRST-WORLD-LINE-EXIT.
020000     PERFORM 2-MAIN-PROCESS
020100         THRU 2-MAIN-PROCESS-EXIT
020200         UNTIL END-OF-WORLD-FILE.
020300     PERFORM 4-FLUSH-UNTERMINATED-SECTION
020400         THRU 499-FLUSH-UNTERMINATED-SECTION-EXIT.
020500     PERFORM EOJ9-CLOSE-FILES
020600         THRU EOJ9999-EXIT.
020700     GOBACK.
020800 EJECT
020900******************************************************************
021000*                         INITIALIZATION                        *
021100******************************************************************
021200 1-INITIALIZATION.
021300     MOVE 'N' TO END-OF-WORLD-IND.
021400     SET NOT-IN-SECTION TO TRUE.
021500     INITIALIZE WS-CONDEMNED-TABLE-AREA.
021600     INITIALIZE WS-SECTION-BUFFER-AREA.
021700     INITIALIZE WS-SECTION-GRID-AREA.
021800     INITIALIZE WS-WORK-COUNTERS.
021900     INITIALIZE VARIABLE-WORK-AREA.
022000 199-INITIALIZATION-EXIT.
022100     EXIT.
022200 EJECT
022300******************************************************************
022400*                         OPEN ALL FILES                        *
022500******************************************************************
022600 11-OPEN-FILES.
022700     OPEN INPUT GRIDWORK-FILE.
022800     IF NOT GRIDWORK-IO-OK
022900         DISPLAY 'OPEN GRIDWORK FILE FAILED - STATUS '
023000                 GRIDWORK-FILE-STATUS
023100         GO TO EOJ99-ABEND
023200     END-IF.
023300     OPEN INPUT WORLD-IN-FILE.
023400     IF NOT WORLD-IN-IO-OK
023500         DISPLAY 'OPEN WORLD INPUT FILE FAILED - STATUS '
023600                 WORLD-IN-FILE-STATUS
023700         GO TO EOJ99-ABEND
023800     END-IF.
023900     OPEN OUTPUT WORLD-OUT-FILE.
024000     IF NOT WORLD-OUT-IO-OK
024100         DISPLAY 'OPEN WORLD OUTPUT FILE FAILED - STATUS '
024200                 WORLD-OUT-FILE-STATUS
024300         GO TO EOJ99-ABEND
024400     END-IF.
024500 1199-OPEN-FILES-EXIT.
024600     EXIT.
024700 EJECT
024800******************************************************************
024900*       LOAD THE CONDEMNED-GRID-ID TABLE FROM GRIDWORK            *
025000******************************************************************
025100 12-LOAD-CONDEMNED-TABLE.
025200     PERFORM 121-READ-GRIDWORK-RECORD
025300         THRU 12199-READ-GRIDWORK-RECORD-EXIT
025400         UNTIL GRIDWORK-IO-EOF.
025500     CLOSE GRIDWORK-FILE.
025600 1299-LOAD-CONDEMNED-TABLE-EXIT.
025700     EXIT.
025800
025900 121-READ-GRIDWORK-RECORD.
026000     READ GRIDWORK-FILE.
026100     IF GRIDWORK-IO-EOF
026200         CONTINUE
026300     ELSE
026400         IF NOT GRIDWORK-IO-OK
026500             DISPLAY 'READ GRIDWORK FILE FAILED - STATUS '
026600                     GRIDWORK-FILE-STATUS
026700             GO TO EOJ99-ABEND
026800         ELSE
026900             IF GS-CONDEMNED
027000                 PERFORM 122-STORE-CONDEMNED-ENTRY
027100                     THRU 12299-STORE-CONDEMNED-ENTRY-EXIT
027200             END-IF
027300         END-IF
027400     END-IF.
027500 12199-READ-GRIDWORK-RECORD-EXIT.
027600     EXIT.
027700
027800 122-STORE-CONDEMNED-ENTRY.
027900     IF WS-CONDEMNED-TABLE-COUNT NOT < WS-CONDEMNED-TABLE-MAX
028000         DISPLAY 'CONDEMNED TABLE FULL - TICKET GRID-0480'
028100         GO TO EOJ99-ABEND
028200     END-IF.
028300     ADD 1 TO WS-CONDEMNED-TABLE-COUNT.
028400     SET WS-CONDEMNED-IDX TO WS-CONDEMNED-TABLE-COUNT.
028500     MOVE GS-GRID-ID TO WS-CONDEMNED-GRID-ID (WS-CONDEMNED-IDX).
028600 12299-STORE-CONDEMNED-ENTRY-EXIT.
028700     EXIT.
028800 EJECT
028900******************************************************************
029000*               PRIME THE WORLD FILE READ-AHEAD                 *
029100******************************************************************
029200 13-READ-FIRST-WORLD-LINE.
029300     PERFORM 25-READ-NEXT-WORLD-LINE
029400         THRU 2599-READ-NEXT-WORLD-LINE-EXIT.
029500 1399-READ-FIRST-WORLD-LINE-EXIT.
029600     EXIT.
029700 EJECT
029800******************************************************************
029900*                        MAIN PROCESS                           *
030000******************************************************************
030100 2-MAIN-PROCESS.
030200     IF NOT-IN-SECTION
030300         PERFORM 21-CHECK-SECTION-START
030400             THRU 2199-CHECK-SECTION-START-EXIT
030500     ELSE
030600         PERFORM 22-BUFFER-SECTION-LINE
030700             THRU 2299-BUFFER-SECTION-LINE-EXIT
030800     END-IF.
030900     PERFORM 25-READ-NEXT-WORLD-LINE
031000         THRU 2599-READ-NEXT-WORLD-LINE-EXIT.
031100 2-MAIN-PROCESS-EXIT.
031200     EXIT.
031300 EJECT
031400******************************************************************
032100*         DOES THIS LINE BEGIN A NEW GRID SECTION?               *
032200******************************************************************
032300 21-CHECK-SECTION-START.
032400     PERFORM 211-SCAN-FOR-START-MARKER
032500         THRU 21199-SCAN-FOR-START-MARKER-EXIT.
032600     IF IN-SECTION
032700         PERFORM 22-BUFFER-SECTION-LINE
032800             THRU 2299-BUFFER-SECTION-LINE-EXIT
032900     ELSE
033000         PERFORM 24-WRITE-PASSTHRU-LINE
033100             THRU 2499-WRITE-PASSTHRU-LINE-EXIT
033200     END-IF.
033300 2199-CHECK-SECTION-START-EXIT.
033400     EXIT.
033500
033600 211-SCAN-FOR-START-MARKER.
033700     MOVE 1 TO WS-SUB.
033800     SET NOT-IN-SECTION TO TRUE.
033850     PERFORM 2111-TEST-START-POSITION
033870         THRU 21119-TEST-START-POSITION-EXIT
033900         UNTIL WS-SUB > 335
034000         OR IN-SECTION.
034900 21199-SCAN-FOR-START-MARKER-EXIT.
035000     EXIT.
035020
035040 2111-TEST-START-POSITION.
035060     IF WORLD-IN-REC (WS-SUB : 66) = WS-CUBEGRID-START-MARKER
035080         SET IN-SECTION TO TRUE
035100         MOVE 0 TO WS-SECTION-LINE-COUNT
035120         MOVE 0 TO WS-SECTION-GRID-ID
035140     ELSE
035160         ADD 1 TO WS-SUB
035180     END-IF.
035190 21119-TEST-START-POSITION-EXIT.
035195     EXIT.
035200 EJECT
035210******************************************************************
035300*     BUFFER A LINE THAT FALLS INSIDE A GRID SECTION             *
035400******************************************************************
035500 22-BUFFER-SECTION-LINE.
035600     IF WS-SECTION-LINE-COUNT NOT < WS-SECTION-LINE-MAX
035700         DISPLAY 'GRID SECTION BUFFER FULL - TICKET GRID-0710'
035800         GO TO EOJ99-ABEND
035900     END-IF.
036000     ADD 1 TO WS-SECTION-LINE-COUNT.
036100     SET WS-SECTION-IDX TO WS-SECTION-LINE-COUNT.
036200     MOVE WORLD-IN-REC TO WS-SECTION-LINE (WS-SECTION-IDX).
036300     IF WS-SECTION-GRID-ID = 0
036400         PERFORM 221-EXTRACT-ENTITY-ID
036500             THRU 22199-EXTRACT-ENTITY-ID-EXIT
036600     END-IF.
036700     PERFORM 222-SCAN-FOR-END-MARKER
036800         THRU 22299-SCAN-FOR-END-MARKER-EXIT.
036900     IF IN-SECTION
037000         CONTINUE
037100     ELSE
037200         PERFORM 23-CLOSE-SECTION
037300             THRU 2399-CLOSE-SECTION-EXIT
037400     END-IF.
037500 2299-BUFFER-SECTION-LINE-EXIT.
037600     EXIT.
037700
037800 221-EXTRACT-ENTITY-ID.
037900     MOVE SPACES TO WS-EID-BEFORE WS-EID-AFTER.
038000     MOVE 0 TO WS-EID-TALLY.
038100     UNSTRING WORLD-IN-REC DELIMITED BY WS-ENTITY-ID-TAG
038200         INTO WS-EID-BEFORE WS-EID-AFTER
038300         TALLYING IN WS-EID-TALLY.
038400     IF WS-EID-TALLY > 0
038500         MOVE SPACES TO WS-EID-DIGITS WS-EID-REMAINDER
038600         UNSTRING WS-EID-AFTER DELIMITED BY '<'
038700             INTO WS-EID-DIGITS WS-EID-REMAINDER
038800         MOVE SPACES TO WS-EID-RIGHT-JUST
038900         MOVE WS-EID-DIGITS TO WS-EID-RIGHT-JUST
039000         INSPECT WS-EID-RIGHT-JUST
039100             REPLACING LEADING SPACE BY '0'
039200         MOVE WS-EID-RIGHT-JUST TO WS-SECTION-GRID-ID
039300     END-IF.
039400 22199-EXTRACT-ENTITY-ID-EXIT.
039500     EXIT.
039600
039700 222-SCAN-FOR-END-MARKER.
039800     MOVE 1 TO WS-SUB.
039850     PERFORM 2221-TEST-END-POSITION
039870         THRU 22219-TEST-END-POSITION-EXIT
039900         UNTIL WS-SUB > 371
040000         OR NOT IN-SECTION.
040700 22299-SCAN-FOR-END-MARKER-EXIT.
040800     EXIT.
040820
040840 2221-TEST-END-POSITION.
040860     IF WORLD-IN-REC (WS-SUB : 30) = WS-CUBEGRID-END-MARKER
040880         SET NOT-IN-SECTION TO TRUE
040882     ELSE
040920         ADD 1 TO WS-SUB
040940     END-IF.
040950 22219-TEST-END-POSITION-EXIT.
040960     EXIT.
040980 EJECT
041000******************************************************************
041100*    SECTION COMPLETE -- KEEP IT OR DROP IT                      *
041200******************************************************************
041300 23-CLOSE-SECTION.
041400     ADD 1 TO WS-SECTIONS-SEEN-CNTR.
041500     SET CONDEMNED-ID-NOT-FOUND TO TRUE.
041600     PERFORM 231-SEARCH-CONDEMNED-TABLE
041700         THRU 23199-SEARCH-CONDEMNED-TABLE-EXIT.
041800     IF CONDEMNED-ID-FOUND
041900         ADD 1 TO WS-SECTIONS-DROPPED-CNTR
042000     ELSE
042100         PERFORM 232-FLUSH-SECTION-BUFFER
042200             THRU 23299-FLUSH-SECTION-BUFFER-EXIT
042300     END-IF.
042400 2399-CLOSE-SECTION-EXIT.
042500     EXIT.
042600
042700 231-SEARCH-CONDEMNED-TABLE.
042800     MOVE 1 TO WS-SUB.
042820     PERFORM 2311-TEST-CONDEMNED-ENTRY
042840         THRU 23119-TEST-CONDEMNED-ENTRY-EXIT
042900         UNTIL WS-SUB > WS-CONDEMNED-TABLE-COUNT
043000         OR CONDEMNED-ID-FOUND.
043900 23199-SEARCH-CONDEMNED-TABLE-EXIT.
044000     EXIT.
044020
044040 2311-TEST-CONDEMNED-ENTRY.
044050     SET WS-CONDEMNED-IDX TO WS-SUB.
044060     IF WS-CONDEMNED-GRID-ID (WS-CONDEMNED-IDX)
044070         = WS-SECTION-GRID-ID
044080         SET CONDEMNED-ID-FOUND TO TRUE
044085     ELSE
044090         ADD 1 TO WS-SUB
044095     END-IF.
044097 23119-TEST-CONDEMNED-ENTRY-EXIT.
044099     EXIT.
044100
044200 232-FLUSH-SECTION-BUFFER.
044300     MOVE 1 TO WS-SUB.
044320     PERFORM 2321-WRITE-SECTION-LINE
044340         THRU 23219-WRITE-SECTION-LINE-EXIT
044400         UNTIL WS-SUB > WS-SECTION-LINE-COUNT.
045400 23299-FLUSH-SECTION-BUFFER-EXIT.
045500     EXIT.
045520
045540 2321-WRITE-SECTION-LINE.
045560     SET WS-SECTION-IDX TO WS-SUB.
045580     WRITE WORLD-OUT-REC FROM WS-SECTION-LINE (WS-SECTION-IDX).
045600     IF NOT WORLD-OUT-IO-OK
045620         DISPLAY MSG01-IO-ERROR ' WORLDOUT'
045640         GO TO EOJ99-ABEND
045660     END-IF.
045680     ADD 1 TO WS-WORLD-LINES-WRITE-CNTR.
045690     ADD 1 TO WS-SUB.
045695 23219-WRITE-SECTION-LINE-EXIT.
045698     EXIT.
045699 EJECT
045700******************************************************************
045800*         WRITE A LINE THAT FALLS OUTSIDE ANY GRID SECTION       *
045900******************************************************************
046000 24-WRITE-PASSTHRU-LINE.
046100     MOVE WORLD-IN-REC TO WORLD-OUT-REC.
046200     WRITE WORLD-OUT-REC.
046300     IF NOT WORLD-OUT-IO-OK
046400         DISPLAY MSG01-IO-ERROR ' WORLDOUT'
046500         GO TO EOJ99-ABEND
046600     END-IF.
046700     ADD 1 TO WS-WORLD-LINES-WRITE-CNTR.
046800 2499-WRITE-PASSTHRU-LINE-EXIT.
046900     EXIT.
047000 EJECT
047100******************************************************************
047200*                   READ THE NEXT WORLD LINE                    *
047300******************************************************************
047400 25-READ-NEXT-WORLD-LINE.
047500     READ WORLD-IN-FILE
047600         AT END
047700             SET END-OF-WORLD-FILE TO TRUE
047800     END-READ.
047900     IF NOT END-OF-WORLD-FILE
048000         IF NOT WORLD-IN-IO-OK
048100             DISPLAY 'READ WORLD INPUT FILE FAILED - STATUS '
048200                     WORLD-IN-FILE-STATUS
048300             GO TO EOJ99-ABEND
048400         ELSE
048500             ADD 1 TO WS-WORLD-LINES-READ-CNTR
048600         END-IF
048700     END-IF.
048800 2599-READ-NEXT-WORLD-LINE-EXIT.
048900     EXIT.
049000 EJECT
049100******************************************************************
049200*  A SECTION-START WITH NO MATCHING SECTION-END BEFORE EOF --    *
049300*  TICKET GRID-0710 (LMS) -- COPY THE BUFFERED LINES THROUGH     *
049400*  UNCHANGED RATHER THAN LOSE THEM.  THIS IS A RARE, DEFENSIVE   *
049500*  PATH -- THE WORLD EDITOR NEVER WRITES A TRUNCATED SECTION.    *
049600******************************************************************
049700 4-FLUSH-UNTERMINATED-SECTION.
049800     IF IN-SECTION
049900         PERFORM 232-FLUSH-SECTION-BUFFER
050000             THRU 23299-FLUSH-SECTION-BUFFER-EXIT
050100         SET NOT-IN-SECTION TO TRUE
050200     END-IF.
050300 499-FLUSH-UNTERMINATED-SECTION-EXIT.
050400     EXIT.
050500 EJECT
050600******************************************************************
050700*                       END OF JOB                               *
050800******************************************************************
050900 EOJ9-CLOSE-FILES.
051000     CLOSE WORLD-IN-FILE.
051100     CLOSE WORLD-OUT-FILE.
051200     DISPLAY 'SGBCLNW PROCESSING COMPLETE'.
051300     DISPLAY 'WORLD LINES READ:     ' WS-WORLD-READ-DISPLAY.
051400     DISPLAY 'WORLD LINES WRITTEN:  ' WS-WORLD-WRITE-DISPLAY.
051500     DISPLAY 'GRID SECTIONS SEEN:   ' WS-SECTIONS-SEEN-DISPLAY.
051600     DISPLAY 'GRID SECTIONS DROPPED:' WS-SECTIONS-DROP-DISPLAY.
051700     GO TO EOJ9999-EXIT.
051800 EOJ99-ABEND.
051900     DISPLAY 'PROGRAM ABENDING - SGBCLNW'.
052000     DISPLAY 'LAST GRID ID HIGH:   ' WS-SECTION-GRID-ID-HIGH.
052100     DISPLAY 'LAST GRID ID LOW:    ' WS-SECTION-GRID-ID-LOW.
052200     MOVE 'SGBCLNW' TO WS-ERROR-MSG.
052300 EOJ9999-EXIT.
052400     EXIT.