000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SGBAGGR.
000300 AUTHOR.        R K PETROVIC.
000400 INSTALLATION.  SYSTEMS GROUP - WORLD MAINTENANCE BATCH.
000500 DATE-WRITTEN.  08/17/87.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  FILEPASS READS THE PLAYER IDENTITY FILE AND THE GRID BLOCK     *
001200*  DETAIL FILE AND PRODUCES ONE GRID-SUMMARY EXTRACT RECORD PER   *
001300*  GRID (CONTROL BREAK ON GRID-ID, WORLD ORDER PRESERVED).  THE   *
001400*  DELETION RULE ENGINE (TRASH RULE AND RESPAWN-SHIP RULE) RUNS   *
001500*  AGAINST EACH SUMMARY AS IT IS EMITTED AND SETS GS-DELETE-FLAG  *
001600*  BEFORE THE RECORD IS WRITTEN TO GRIDWORK.  SGBRPTW AND SGBCLNW *
001700*  BOTH CONSUME THIS EXTRACT DOWNSTREAM.                         *
001800*                                                                *
001900*J    JCL..                                                      *
002000*                                                                *
002100* //SGBAGGR  EXEC PGM=SGBAGGR,PARM='UPSI=00'                     *
002200* //PLAYERIN DD DSN=T54.T9511F0.WORLD.PLAYER.DATA,DISP=SHR        *
002300* //BLOCKIN  DD DSN=T54.T9511F0.WORLD.BLOCK.DATA,DISP=SHR         *
002400* //GRIDWORK DD DSN=T54.T9511F0.SGBAGGR.GRIDWORK.DATA,            *
002500* //            DISP=(,CATLG,CATLG),                             *
002600* //            UNIT=USER,SPACE=(CYL,(5,3),RLSE),                *
002700* //            DCB=(RECFM=FB,LRECL=228,BLKSIZE=0)               *
002800* //SYSOUT   DD SYSOUT=*                                         *
002900* //*  PARM UPSI BIT 0 ON = TRASH RULE DISABLED FOR THIS RUN      *
003000* //*  PARM UPSI BIT 1 ON = RESPAWN-SHIP RULE DISABLED THIS RUN   *
003100* //*  PARM UPSI=00 (THE DEFAULT) LEAVES BOTH RULES ENABLED       *
003200*                                                                *
003300*P    ENTRY PARAMETERS..                                         *
003400*     NONE.                                                      *
003500*                                                                *
003600*E    ERRORS DETECTED BY THIS ELEMENT..                           *
003700*     I/O ERROR ON FILES.  PLAYER TABLE OVERFLOW.                 *
003800*                                                                *
003900*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004000*     NONE -- THIS FILEPASS IS SELF-CONTAINED.                   *
004100*                                                                *
004200*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004300*     WS-PART-TYPE-TABLE  -- THE FOUR "ATTACHED PART" BLOCK TYPES *
004400*     WS-RESPAWN-NAME-TABLE -- THE THREE CONDEMNED GRID NAMES     *
004500*                                                                *
004600******************************************************************
004700*                     CHANGE LOG                                 *
004800******************************************************************
004900*    08/17/87 RKP  TICKET GRID-0001  ORIGINAL PROGRAM.          G1
005000*    03/22/89 DWC  TICKET GRID-0212  RAISED WS-PLAYER-TABLE     G2
005100*                  MAX FROM 1000 TO 3000 ENTRIES.               G2
005200*    11/02/94 LMS  TICKET GRID-0710  BLOCK-COUNT UPPER BOUND    G4
005300*                  FOR THE TRASH RULE CHANGED FROM 25 TO 50.    G4
005400*    06/30/98 JFH  TICKET GRID-0955  Y2K REVIEW -- NO 2-DIGIT   G5
005500*                  YEAR FIELDS IN THIS PROGRAM.  NO CHANGE      G5
005600*                  REQUIRED.  SIGNED OFF FOR Y2K.               G5
005700*    04/11/01 TCA  TICKET GRID-1180  ADDED UPSI-0/UPSI-1 SO     G6
005800*                  OPERATIONS CAN DISABLE EITHER DELETION RULE  G6
005900*                  FOR A SINGLE RUN WITHOUT A RECOMPILE.        G6
006000*    09/14/05 RKP  TICKET GRID-1344  ADDED FILLER PADDING TO    G7
006100*                  WORKING-STORAGE GROUPS PER SHOP STANDARDS.   G7
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 ON  STATUS IS TRASH-RULE-DISABLED
006800              OFF STATUS IS TRASH-RULE-ENABLED
006900     UPSI-1 ON  STATUS IS RESPAWN-RULE-DISABLED
007000              OFF STATUS IS RESPAWN-RULE-ENABLED.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT PLAYER-FILE ASSIGN TO PLAYERIN
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS PLAYER-FILE-STATUS.
007600     SELECT BLOCK-FILE ASSIGN TO BLOCKIN
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS BLOCK-FILE-STATUS.
007900     SELECT GRIDWORK-FILE ASSIGN TO GRIDWORK
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS GRIDWORK-FILE-STATUS.
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  PLAYER-FILE
008500     RECORDING MODE IS F.
008600     COPY SGRPLYR.
008700 FD  BLOCK-FILE
008800     RECORDING MODE IS F.
008900     COPY SGRBLOK.
009000 FD  GRIDWORK-FILE
009100     RECORDING MODE IS F.
009200     COPY SGRGSUM.
009300 EJECT
009400 WORKING-STORAGE SECTION.
009500 01  FILLER PIC X(32)
009600     VALUE 'SGBAGGR WORKING STORAGE BEGINS '.
009700******************************************************************
009800*    DATA AREAS
009900******************************************************************
010000 01  READ-ONLY-WORK-AREA.
010100     05 HWORD                 COMP PIC S9(04) VALUE +7.
010200     05 WS-DUMMY              PIC X VALUE SPACE.
010300     05 BINARY1               COMP PIC S9(04) VALUE +1.
010400     05 MSG01-IO-ERROR        PIC X(19)
010500                              VALUE 'I/O ERROR ON FILE -'.
010600* SWITCHES AREA
010700     05 END-OF-PLAYER-IND     PIC X(1).
010800        88 END-OF-PLAYER-FILE VALUE 'Y'.
010900     05 END-OF-BLOCK-IND      PIC X(1).
011000        88 END-OF-BLOCK-FILE  VALUE 'Y'.
011100     05 FIRST-BLOCK-IND       PIC X(1).
011200        88 FIRST-BLOCK-SEEN   VALUE 'Y'.
011300        88 FIRST-BLOCK-NOT-SEEN VALUE 'N'.
011400     05 OWNER-SEEN-IND        PIC X(1).
011500        88 OWNER-ALREADY-SEEN VALUE 'Y'.
011600        88 OWNER-NOT-YET-SEEN VALUE 'N'.
011700* I-O READ ONLY DATA
011800     05 PLAYER-FILE-STATUS    PIC X(2).
011900        88 PLAYER-IO-OK        VALUE '00'.
012000        88 PLAYER-IO-EOF       VALUE '10'.
012100     05 BLOCK-FILE-STATUS     PIC X(2).
012200        88 BLOCK-IO-OK         VALUE '00'.
012300        88 BLOCK-IO-EOF        VALUE '10'.
012400     05 GRIDWORK-FILE-STATUS  PIC X(2).
012500        88 GRIDWORK-IO-OK      VALUE '00'.
012550     05 FILLER                PIC X(4) VALUE SPACES.
012600 EJECT
012700******************************************************************
012800*    CONSTANT TABLES (BUILT FROM FILLER GROUPS, PER SHOP HABIT)  *
012900******************************************************************
013000 01  WS-PART-TYPE-CONSTANTS.
013100     05 FILLER PIC X(40) VALUE 'MyObjectBuilder_Wheel'.
013200     05 FILLER PIC X(40) VALUE 'MyObjectBuilder_PistonTop'.
013300     05 FILLER PIC X(40) VALUE 'MyObjectBuilder_MotorRotor'.
013400     05 FILLER PIC X(40) VALUE
013500            'MyObjectBuilder_MotorAdvancedRotor'.
013600 01  WS-PART-TYPE-TABLE REDEFINES WS-PART-TYPE-CONSTANTS.
013700     05 WS-PART-TYPE-ENTRY PIC X(40) OCCURS 4 TIMES.
013800
013900 01  WS-RESPAWN-NAME-CONSTANTS.
014000     05 FILLER PIC X(40) VALUE 'Atmospheric Lander mk.1'.
014100     05 FILLER PIC X(40) VALUE 'RespawnShip'.
014200     05 FILLER PIC X(40) VALUE 'RespawnShip2'.
014300 01  WS-RESPAWN-NAME-TABLE REDEFINES WS-RESPAWN-NAME-CONSTANTS.
014400     05 WS-RESPAWN-NAME-ENTRY PIC X(40) OCCURS 3 TIMES.
014500 EJECT
014600******************************************************************
014700*    PLAYER LOOKUP TABLE                                        *
014800******************************************************************
014900 01  WS-PLAYER-TABLE-AREA.
015000     05 WS-PLAYER-TABLE-COUNT COMP-3 PIC S9(5) VALUE 0.
015050     05 FILLER                PIC X(4) VALUE SPACES.
015100     05 WS-PLAYER-TABLE-MAX   COMP-3 PIC S9(5) VALUE +3000.
015200     05 WS-PLAYER-ENTRY OCCURS 3000 TIMES
015300                        INDEXED BY WS-PLAYER-IDX.
015400        10 WS-PLAYER-ENTRY-ID   PIC 9(18).
015500        10 WS-PLAYER-ENTRY-NAME PIC X(30).
015600 EJECT
015700******************************************************************
015800*    PER-GRID OWNER TABLE (RESET ON EVERY CONTROL BREAK)         *
015900******************************************************************
016000 01  WS-GRID-OWNER-AREA.
016100     05 WS-GRID-OWNER-COUNT   COMP-3 PIC S9(3) VALUE 0.
016150     05 FILLER                PIC X(3) VALUE SPACES.
016200     05 WS-GRID-OWNER-ENTRY OCCURS 50 TIMES
016300                            INDEXED BY WS-OWNER-IDX.
016400        10 WS-GRID-OWNER-ID  PIC 9(18).
016500 EJECT
016600******************************************************************
016700*            V A R I A B L E   D A T A   A R E A S               *
016800******************************************************************
016900 01  VARIABLE-WORK-AREA.
017000     05 WS-SUB                COMP-3 PIC S9(4) VALUE 0.
017100     05 WS-SUB2               COMP-3 PIC S9(4) VALUE 0.
017200     05 WS-ERROR-MSG          PIC X(50).
017300     05 WS-PLAYER-READ-CNTR   COMP-3 PIC S9(7) VALUE 0.
017400     05 WS-BLOCK-READ-CNTR    COMP-3 PIC S9(7) VALUE 0.
017500     05 WS-GRID-WRITTEN-CNTR  COMP-3 PIC S9(7) VALUE 0.
017600     05 WS-GRID-DELETED-CNTR  COMP-3 PIC S9(7) VALUE 0.
017700     05 WS-PRIOR-GRID-ID      PIC 9(18) VALUE 0.
017800     05 WS-PRIOR-GRID-NAME    PIC X(40) VALUE SPACES.
017900     05 WS-RESOLVED-NAME      PIC X(30) VALUE SPACES.
018000     05 WS-OWNER-NAMES-LEN    COMP-3 PIC S9(4) VALUE 0.
018050     05 FILLER                PIC X(4) VALUE SPACES.
018100 EJECT
018200******************************************************************
018300*    CURRENT-GRID ACCUMULATORS -- RESET AT EACH CONTROL BREAK    *
018400******************************************************************
018500 01  WS-CURRENT-GRID.
018600     05 WS-CG-BLOCK-COUNT        COMP-3 PIC S9(5) VALUE 0.
018700     05 WS-CG-BATTERY-COUNT      COMP-3 PIC S9(5) VALUE 0.
018800     05 WS-CG-STORED-POWER       COMP-3 PIC S9(9)V9(4) VALUE 0.
018900     05 WS-CG-REACTOR-COUNT      COMP-3 PIC S9(5) VALUE 0.
019000     05 WS-CG-REACTOR-URANIUM    COMP-3 PIC S9(11)V9(4) VALUE 0.
019100     05 WS-CG-PROJECTOR-COUNT    COMP-3 PIC S9(5) VALUE 0.
019200     05 WS-CG-PROJECTED-BLOCKS   COMP-3 PIC S9(7) VALUE 0.
019300     05 WS-CG-TIMER-COUNT        COMP-3 PIC S9(5) VALUE 0.
019400     05 WS-CG-ENABLED-TIMER-CNT  COMP-3 PIC S9(5) VALUE 0.
019500     05 WS-CG-PART-IND           PIC X(1) VALUE 'N'.
019600        88 WS-CG-PART-FOUND      VALUE 'Y'.
019700     05 WS-CG-OWNER-NAMES        PIC X(90) VALUE SPACES.
019750     05 FILLER                   PIC X(4) VALUE SPACES.
019760 01  FILLER PIC X(32)
019770     VALUE 'SGBAGGR WORKING STORAGE ENDS   '.
019800 EJECT
019900 LINKAGE SECTION.
020000 EJECT
020100******************************************************************
020200*                        PROCEDURE DIVISION                     *
020300******************************************************************
020400 PROCEDURE DIVISION.
020500 1-CONTROL-PROCESS.
020600     PERFORM 1-INITIALIZATION
020700         THRU 199-INITIALIZATION-EXIT.
020800     PERFORM 11-OPEN-FILES
020900         THRU 1199-OPEN-FILES-EXIT.
021000     PERFORM 12-LOAD-PLAYER-TABLE
021100         THRU 1299-LOAD-PLAYER-TABLE-EXIT.
021200     PERFORM 13-READ-FIRST-BLOCK
021300         THRU 1399-READ-FIRST-BLOCK-EXIT.
021400     PERFORM 2-MAIN-PROCESS
021500         THRU 2-MAIN-PROCESS-EXIT
021600         UNTIL END-OF-BLOCK-FILE.
021700     PERFORM 4-FINAL-GRID-BREAK
021800         THRU 499-FINAL-GRID-BREAK-EXIT.
021900     PERFORM EOJ9-CLOSE-FILES
022000         THRU EOJ9999-EXIT.
022100     GOBACK.
022200 EJECT
022300******************************************************************
022400*                         INITIALIZATION                        *
022500******************************************************************
022600 1-INITIALIZATION.
022700     MOVE 'N' TO END-OF-PLAYER-IND.
022800     MOVE 'N' TO END-OF-BLOCK-IND.
022900     SET FIRST-BLOCK-NOT-SEEN TO TRUE.
023000     INITIALIZE WS-PLAYER-TABLE-AREA.
023100     INITIALIZE VARIABLE-WORK-AREA.
023200     INITIALIZE WS-CURRENT-GRID.
023300 199-INITIALIZATION-EXIT.
023400     EXIT.
023500 EJECT
023600******************************************************************
023700*                         OPEN ALL FILES                        *
023800******************************************************************
023900 11-OPEN-FILES.
024000     OPEN INPUT PLAYER-FILE.
024100     IF NOT PLAYER-IO-OK
024200         DISPLAY 'OPEN PLAYER FILE FAILED - STATUS '
024300                 PLAYER-FILE-STATUS
024400         GO TO EOJ99-ABEND
024500     END-IF.
024600     OPEN INPUT BLOCK-FILE.
024700     IF NOT BLOCK-IO-OK
024800         DISPLAY 'OPEN BLOCK FILE FAILED - STATUS '
024900                 BLOCK-FILE-STATUS
025000         GO TO EOJ99-ABEND
025100     END-IF.
025200     OPEN OUTPUT GRIDWORK-FILE.
025300     IF NOT GRIDWORK-IO-OK
025400         DISPLAY 'OPEN GRIDWORK FILE FAILED - STATUS '
025500                 GRIDWORK-FILE-STATUS
025600         GO TO EOJ99-ABEND
025700     END-IF.
025800 1199-OPEN-FILES-EXIT.
025900     EXIT.
026000 EJECT
026100******************************************************************
026200*                  LOAD PLAYER LOOKUP TABLE                     *
026300******************************************************************
026400 12-LOAD-PLAYER-TABLE.
026500     PERFORM 121-READ-PLAYER-RECORD
026600         THRU 12199-READ-PLAYER-RECORD-EXIT
026700         UNTIL END-OF-PLAYER-FILE.
026800 1299-LOAD-PLAYER-TABLE-EXIT.
026900     EXIT.
027000
027100 121-READ-PLAYER-RECORD.
027200     READ PLAYER-FILE.
027300     IF PLAYER-IO-EOF
027400         SET END-OF-PLAYER-FILE TO TRUE
027500     ELSE
027600         IF NOT PLAYER-IO-OK
027700             DISPLAY 'READ PLAYER FILE FAILED - STATUS '
027800                     PLAYER-FILE-STATUS
027900             GO TO EOJ99-ABEND
028000         ELSE
028100             ADD 1 TO WS-PLAYER-READ-CNTR
028200             PERFORM 122-STORE-PLAYER-ENTRY
028300                 THRU 12299-STORE-PLAYER-ENTRY-EXIT
028400         END-IF
028500     END-IF.
028600 12199-READ-PLAYER-RECORD-EXIT.
028700     EXIT.
028800
028900 122-STORE-PLAYER-ENTRY.
029000     IF WS-PLAYER-TABLE-COUNT NOT < WS-PLAYER-TABLE-MAX
029100         DISPLAY 'PLAYER TABLE FULL - TICKET GRID-0212'
029200         GO TO EOJ99-ABEND
029300     END-IF.
029400     ADD 1 TO WS-PLAYER-TABLE-COUNT.
029500     SET WS-PLAYER-IDX TO WS-PLAYER-TABLE-COUNT.
029600     MOVE PL-PLAYER-ID   TO WS-PLAYER-ENTRY-ID (WS-PLAYER-IDX).
029700     MOVE PL-PLAYER-NAME TO WS-PLAYER-ENTRY-NAME (WS-PLAYER-IDX).
029800 12299-STORE-PLAYER-ENTRY-EXIT.
029900     EXIT.
030000 EJECT
030100******************************************************************
030200*               PRIME THE CONTROL-BREAK READ-AHEAD               *
030300******************************************************************
030400 13-READ-FIRST-BLOCK.
030500     PERFORM 25-READ-NEXT-BLOCK
030600         THRU 2599-READ-NEXT-BLOCK-EXIT.
030700 1399-READ-FIRST-BLOCK-EXIT.
030800     EXIT.
030900 EJECT
031000******************************************************************
031100*                        MAIN PROCESS                           *
031200******************************************************************
031300 2-MAIN-PROCESS.
031400     PERFORM 21-CHECK-GRID-BREAK
031500         THRU 2199-CHECK-GRID-BREAK-EXIT.
031600     PERFORM 23-ACCUMULATE-BLOCK
031700         THRU 2399-ACCUMULATE-BLOCK-EXIT.
031800     PERFORM 25-READ-NEXT-BLOCK
031900         THRU 2599-READ-NEXT-BLOCK-EXIT.
032000 2-MAIN-PROCESS-EXIT.
032100     EXIT.
032200 EJECT
032300******************************************************************
032400*                  CONTROL BREAK ON GRID-ID                     *
032500******************************************************************
032600 21-CHECK-GRID-BREAK.
032700     IF FIRST-BLOCK-NOT-SEEN
032800         SET FIRST-BLOCK-SEEN TO TRUE
032900         MOVE BK-GRID-ID   TO WS-PRIOR-GRID-ID
033000         MOVE BK-GRID-NAME TO WS-PRIOR-GRID-NAME
033100     ELSE
033200         IF BK-GRID-ID NOT = WS-PRIOR-GRID-ID
033300             PERFORM 26-EMIT-GRID-SUMMARY
033400                 THRU 2699-EMIT-GRID-SUMMARY-EXIT
033500             MOVE BK-GRID-ID   TO WS-PRIOR-GRID-ID
033600             MOVE BK-GRID-NAME TO WS-PRIOR-GRID-NAME
033700             INITIALIZE WS-CURRENT-GRID
033800             MOVE 0 TO WS-GRID-OWNER-COUNT
033900         END-IF
034000     END-IF.
034100 2199-CHECK-GRID-BREAK-EXIT.
034200     EXIT.
034300 EJECT
034400******************************************************************
034500*           ACCUMULATE ONE BLOCK INTO THE CURRENT GRID           *
034600******************************************************************
034700 23-ACCUMULATE-BLOCK.
034800     ADD 1 TO WS-CG-BLOCK-COUNT.
034900     EVALUATE BK-BLOCK-TYPE
035000         WHEN 'MyObjectBuilder_BatteryBlock'
035100             ADD 1 TO WS-CG-BATTERY-COUNT
035200             ADD BK-STORED-POWER TO WS-CG-STORED-POWER
035300         WHEN 'MyObjectBuilder_Reactor'
035400             ADD 1 TO WS-CG-REACTOR-COUNT
035500             ADD BK-INVENTORY-AMOUNT TO WS-CG-REACTOR-URANIUM
035600         WHEN 'MyObjectBuilder_Projector'
035700             ADD 1 TO WS-CG-PROJECTOR-COUNT
035800             ADD BK-PROJECTED-BLOCKS TO WS-CG-PROJECTED-BLOCKS
035900         WHEN 'MyObjectBuilder_TimerBlock'
036000             ADD 1 TO WS-CG-TIMER-COUNT
036100             IF BK-TIMER-ENABLED
036200                 ADD 1 TO WS-CG-ENABLED-TIMER-CNT
036300             END-IF
036400         WHEN OTHER
036500             CONTINUE
036600     END-EVALUATE.
036700     PERFORM 231-CHECK-PART-TYPE-TABLE
036750         THRU 23199-CHECK-PART-TYPE-TABLE-EXIT
036800         VARYING WS-SUB FROM 1 BY 1
036850         UNTIL WS-SUB > 4.
037400     IF BK-OWNER-ID NOT = 0
037500         PERFORM 24-COLLECT-BLOCK-OWNER
037600             THRU 2499-COLLECT-BLOCK-OWNER-EXIT
037700     END-IF.
037800 2399-ACCUMULATE-BLOCK-EXIT.
037900     EXIT.
037910
037920 231-CHECK-PART-TYPE-TABLE.
037930     IF BK-BLOCK-TYPE = WS-PART-TYPE-ENTRY (WS-SUB)
037940         SET WS-CG-PART-FOUND TO TRUE
037950         MOVE 5 TO WS-SUB
037960     END-IF.
037970 23199-CHECK-PART-TYPE-TABLE-EXIT.
037980     EXIT.
038000 EJECT
038100******************************************************************
038200*         DISTINCT-OWNER COLLECTION AND NAME RESOLUTION          *
038300******************************************************************
038400 24-COLLECT-BLOCK-OWNER.
038500     SET OWNER-NOT-YET-SEEN TO TRUE.
038600     PERFORM 241-SEARCH-OWNER-SEEN-TABLE
038700         THRU 24199-SEARCH-OWNER-SEEN-TABLE-EXIT
038800         VARYING WS-SUB FROM 1 BY 1
038900         UNTIL WS-SUB > WS-GRID-OWNER-COUNT
039000         OR OWNER-ALREADY-SEEN.
039100     IF OWNER-NOT-YET-SEEN
039200         ADD 1 TO WS-GRID-OWNER-COUNT
039300         SET WS-OWNER-IDX TO WS-GRID-OWNER-COUNT
039400         MOVE BK-OWNER-ID TO WS-GRID-OWNER-ID (WS-OWNER-IDX)
039500         PERFORM 242-RESOLVE-OWNER-NAME
039600             THRU 24299-RESOLVE-OWNER-NAME-EXIT
039700         PERFORM 243-APPEND-OWNER-NAME
039800             THRU 24399-APPEND-OWNER-NAME-EXIT
039900     END-IF.
040000 2499-COLLECT-BLOCK-OWNER-EXIT.
040100     EXIT.
040200
040300 241-SEARCH-OWNER-SEEN-TABLE.
040400     SET WS-OWNER-IDX TO WS-SUB.
040500     IF BK-OWNER-ID = WS-GRID-OWNER-ID (WS-OWNER-IDX)
040600         SET OWNER-ALREADY-SEEN TO TRUE
040700     END-IF.
040800 24199-SEARCH-OWNER-SEEN-TABLE-EXIT.
040900     EXIT.
041000
041100 242-RESOLVE-OWNER-NAME.
041200     MOVE SPACES TO WS-RESOLVED-NAME.
041300     PERFORM 2421-SEARCH-PLAYER-TABLE
041320         THRU 24219-SEARCH-PLAYER-TABLE-EXIT
041340         VARYING WS-SUB2 FROM 1 BY 1
041400         UNTIL WS-SUB2 > WS-PLAYER-TABLE-COUNT.
042200 24299-RESOLVE-OWNER-NAME-EXIT.
042300     EXIT.
042320
042340 2421-SEARCH-PLAYER-TABLE.
042360     SET WS-PLAYER-IDX TO WS-SUB2.
042380     IF BK-OWNER-ID = WS-PLAYER-ENTRY-ID (WS-PLAYER-IDX)
042390         MOVE WS-PLAYER-ENTRY-NAME (WS-PLAYER-IDX)
042392             TO WS-RESOLVED-NAME
042394         MOVE WS-PLAYER-TABLE-COUNT TO WS-SUB2
042396     END-IF.
042398 24219-SEARCH-PLAYER-TABLE-EXIT.
042399     EXIT.
042400
042500 243-APPEND-OWNER-NAME.
042600     IF WS-GRID-OWNER-COUNT = 1
042700         MOVE WS-RESOLVED-NAME TO WS-CG-OWNER-NAMES
042800     ELSE
042900         MOVE 90 TO WS-OWNER-NAMES-LEN
042920         PERFORM 2431-FIND-TRAILING-SPACE
042940             THRU 24319-FIND-TRAILING-SPACE-EXIT
042960             UNTIL WS-OWNER-NAMES-LEN = 0
042980             OR WS-CG-OWNER-NAMES (WS-OWNER-NAMES-LEN:1) NOT = SPACE
043400         IF WS-OWNER-NAMES-LEN + 32 NOT > 90
043500             MOVE ', ' TO WS-CG-OWNER-NAMES
043600                 (WS-OWNER-NAMES-LEN + 1 : 2)
043700             MOVE WS-RESOLVED-NAME TO WS-CG-OWNER-NAMES
043800                 (WS-OWNER-NAMES-LEN + 3 : 30)
043900         END-IF
044000     END-IF.
044100 24399-APPEND-OWNER-NAME-EXIT.
044200     EXIT.
044205
044206 2431-FIND-TRAILING-SPACE.
044207     SUBTRACT 1 FROM WS-OWNER-NAMES-LEN.
044208 24319-FIND-TRAILING-SPACE-EXIT.
044209     EXIT.
044210 EJECT
044220******************************************************************
044230*                     READ NEXT BLOCK RECORD                    *
044240******************************************************************
044250 25-READ-NEXT-BLOCK.
044260     READ BLOCK-FILE.
044300     IF BLOCK-IO-EOF
044400         SET END-OF-BLOCK-FILE TO TRUE
044500     ELSE
044600         IF NOT BLOCK-IO-OK
044700             DISPLAY 'READ BLOCK FILE FAILED - STATUS '
044800                     BLOCK-FILE-STATUS
044900             GO TO EOJ99-ABEND
045000         ELSE
045100             ADD 1 TO WS-BLOCK-READ-CNTR
045200         END-IF
045300     END-IF.
045400 2599-READ-NEXT-BLOCK-EXIT.
045500     EXIT.
045600 EJECT
045700******************************************************************
045800*        EMIT THE LAST GRID OF THE RUN AFTER END-OF-FILE         *
045900******************************************************************
046000 4-FINAL-GRID-BREAK.
046100     IF FIRST-BLOCK-SEEN
046200         PERFORM 26-EMIT-GRID-SUMMARY
046300             THRU 2699-EMIT-GRID-SUMMARY-EXIT
046400     END-IF.
046500 499-FINAL-GRID-BREAK-EXIT.
046600     EXIT.
046700 EJECT
046800******************************************************************
046900*      BUILD A GRID-SUMMARY RECORD, CLASSIFY IT, WRITE IT        *
047000******************************************************************
047100 26-EMIT-GRID-SUMMARY.
047200     MOVE WS-PRIOR-GRID-ID         TO GS-GRID-ID.
047300     MOVE WS-PRIOR-GRID-NAME       TO GS-GRID-NAME.
047400     MOVE WS-GRID-OWNER-COUNT      TO GS-OWNER-COUNT.
047500     MOVE WS-CG-OWNER-NAMES        TO GS-OWNER-NAMES.
047600     MOVE WS-CG-BLOCK-COUNT        TO GS-BLOCK-COUNT.
047700     MOVE WS-CG-BATTERY-COUNT      TO GS-BATTERY-COUNT.
047800     MOVE WS-CG-STORED-POWER       TO GS-STORED-POWER.
047900     MOVE WS-CG-REACTOR-COUNT      TO GS-REACTOR-COUNT.
048000     MOVE WS-CG-REACTOR-URANIUM    TO GS-REACTOR-URANIUM.
048100     MOVE WS-CG-PROJECTOR-COUNT    TO GS-PROJECTOR-COUNT.
048200     MOVE WS-CG-PROJECTED-BLOCKS   TO GS-PROJECTED-BLOCKS.
048300     MOVE WS-CG-TIMER-COUNT        TO GS-TIMER-COUNT.
048400     MOVE WS-CG-ENABLED-TIMER-CNT  TO GS-ENABLED-TIMER-COUNT.
048500     MOVE WS-CG-PART-IND           TO GS-PART-FLAG.
048600     SET GS-KEEP TO TRUE.
048700     PERFORM 3-APPLY-DELETION-RULES
048800         THRU 399-APPLY-DELETION-RULES-EXIT.
048900     PERFORM 27-WRITE-GRID-WORK-RECORD
049000         THRU 2799-WRITE-GRID-WORK-RECORD-EXIT.
049100 2699-EMIT-GRID-SUMMARY-EXIT.
049200     EXIT.
049300 EJECT
049400******************************************************************
049500*                  WRITE THE GRIDWORK RECORD                    *
049600******************************************************************
049700 27-WRITE-GRID-WORK-RECORD.
049800     WRITE GRID-SUMMARY-RECORD.
049900     IF NOT GRIDWORK-IO-OK
050000         DISPLAY 'WRITE ERROR ON GRIDWORK FILE - STATUS '
050100                 GRIDWORK-FILE-STATUS
050200         GO TO EOJ99-ABEND
050300     END-IF.
050400     ADD 1 TO WS-GRID-WRITTEN-CNTR.
050500     IF GS-CONDEMNED
050600         ADD 1 TO WS-GRID-DELETED-CNTR
050700     END-IF.
050800 2799-WRITE-GRID-WORK-RECORD-EXIT.
050900     EXIT.
051000 EJECT
051100******************************************************************
051200*                   DELETION RULE ENGINE                        *
051300******************************************************************
051400 3-APPLY-DELETION-RULES.
051500     PERFORM 31-CHECK-TRASH-RULE
051600         THRU 3199-CHECK-TRASH-RULE-EXIT.
051700     IF NOT GS-CONDEMNED
051800         PERFORM 32-CHECK-RESPAWN-RULE
051900             THRU 3299-CHECK-RESPAWN-RULE-EXIT
052000     END-IF.
052100 399-APPLY-DELETION-RULES-EXIT.
052200     EXIT.
052300
052400******************************************************************
052500*    RULE 1 -- UNOWNED, PARTLESS, 50-OR-FEWER-BLOCK TRASH GRIDS  *
052600******************************************************************
052700 31-CHECK-TRASH-RULE.
052800     IF TRASH-RULE-ENABLED
052900         AND GS-PART-NOT-FOUND
053000         AND GS-OWNER-COUNT = 0
053100         AND GS-BLOCK-COUNT NOT > 50
053200             SET GS-CONDEMNED TO TRUE
053300     END-IF.
053400 3199-CHECK-TRASH-RULE-EXIT.
053500     EXIT.
053600
053700******************************************************************
053800*    RULE 2 -- NAMED RESPAWN / LANDER SHIPS                     *
053900******************************************************************
054000 32-CHECK-RESPAWN-RULE.
054100     IF RESPAWN-RULE-ENABLED
054150         PERFORM 321-MATCH-RESPAWN-NAME
054170             THRU 32199-MATCH-RESPAWN-NAME-EXIT
054200             VARYING WS-SUB FROM 1 BY 1
054300             UNTIL WS-SUB > 3
054400             OR GS-CONDEMNED
054900     END-IF.
055000 3299-CHECK-RESPAWN-RULE-EXIT.
055100     EXIT.
055120
055140 321-MATCH-RESPAWN-NAME.
055160     IF GS-GRID-NAME = WS-RESPAWN-NAME-ENTRY (WS-SUB)
055170         SET GS-CONDEMNED TO TRUE
055180     END-IF.
055190 32199-MATCH-RESPAWN-NAME-EXIT.
055195     EXIT.
055200 EJECT
055300******************************************************************
055400*                        CLOSE FILES                            *
055500******************************************************************
055600 EOJ9-CLOSE-FILES.
055700     CLOSE PLAYER-FILE.
055800     CLOSE BLOCK-FILE.
055900     CLOSE GRIDWORK-FILE.
056000     DISPLAY 'SGBAGGR PROCESSING COMPLETE'.
056100     DISPLAY 'PLAYERS LOADED:   ' WS-PLAYER-TABLE-COUNT.
056200     DISPLAY 'BLOCKS READ:      ' WS-BLOCK-READ-CNTR.
056300     DISPLAY 'GRIDS WRITTEN:    ' WS-GRID-WRITTEN-CNTR.
056400     DISPLAY 'GRIDS CONDEMNED:  ' WS-GRID-DELETED-CNTR.
056500     GO TO EOJ9999-EXIT.
056600 EOJ99-ABEND.
056700     DISPLAY 'PROGRAM ABENDING - SGBAGGR'.
056800     MOVE 'SGBAGGR' TO WS-ERROR-MSG.
056900 EOJ9999-EXIT.
057000     EXIT.
