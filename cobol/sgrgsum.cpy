000100******************************************************************
000200*    SGRGSUM  --  GRID SUMMARY (GRIDWORK) EXTRACT RECORD         *
000300*                                                                *
000400*    ONE ENTRY PER GRID, IN WORLD (INPUT) ORDER.  WRITTEN BY      *
000500*    SGBAGGR, READ BY SGBRPTW AND SGBCLNW.  GS-DELETE-FLAG IS     *
000600*    ALREADY SET BY SGBAGGR'S DELETION RULE ENGINE BY THE TIME   *
000700*    THIS RECORD REACHES THE OTHER TWO PROGRAMS.                 *
000800*                                                                *
000900*    08/17/87 RKP  TICKET GRID-0001  ORIGINAL COPY MEMBER.        *
001000*    11/02/94 LMS  TICKET GRID-0710  ADDED GS-GRID-ID-X           *
001100*                  REDEFINES FOR THE CONDEMNED-ID TABLE SEARCH.   *
001200******************************************************************
001300 01  GRID-SUMMARY-RECORD.
001400     05  GS-GRID-ID                PIC 9(18).
001500     05  GS-GRID-ID-X REDEFINES GS-GRID-ID.
001600         10  GS-GRID-ID-HIGH        PIC 9(9).
001700         10  GS-GRID-ID-LOW         PIC 9(9).
001800     05  GS-GRID-NAME              PIC X(40).
001900     05  GS-OWNER-COUNT            PIC 9(3).
002000     05  GS-OWNER-NAMES            PIC X(90).
002100     05  GS-BLOCK-COUNT            PIC 9(5).
002200     05  GS-BATTERY-COUNT          PIC 9(5).
002300     05  GS-STORED-POWER           PIC 9(9)V9(4).
002400     05  GS-REACTOR-COUNT          PIC 9(5).
002500     05  GS-REACTOR-URANIUM        PIC 9(11)V9(4).
002600     05  GS-PROJECTOR-COUNT        PIC 9(5).
002700     05  GS-PROJECTED-BLOCKS       PIC 9(7).
002800     05  GS-TIMER-COUNT            PIC 9(5).
002900     05  GS-ENABLED-TIMER-COUNT    PIC 9(5).
003000     05  GS-PART-FLAG              PIC X(1).
003100         88  GS-PART-FOUND          VALUE 'Y'.
003200         88  GS-PART-NOT-FOUND      VALUE 'N'.
003300     05  GS-DELETE-FLAG            PIC X(1).
003400         88  GS-CONDEMNED           VALUE 'Y'.
003500         88  GS-KEEP                VALUE 'N'.
003600     05  FILLER                    PIC X(10).
