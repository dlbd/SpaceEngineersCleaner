000100******************************************************************
000200*    SGRBLOK  --  GRID BLOCK DETAIL RECORD                       *
000300*                                                                *
000400*    ONE ENTRY PER BLOCK.  BLOCKS OF A GIVEN GRID ARE CONTIGUOUS  *
000500*    IN WORLD ORDER -- SGBAGGR CONTROL-BREAKS ON BK-GRID-ID.      *
000600*    STORED-POWER/INVENTORY-AMOUNT/PROJECTED-BLOCKS/ENABLED-FLAG  *
000700*    ARE ONLY MEANINGFUL FOR THE BLOCK TYPE NAMED IN THE FIELD    *
000800*    COMMENT -- OTHERWISE THE SOURCE SYSTEM LEAVES THEM ZERO/'N'. *
000900*                                                                *
001000*    08/17/87 RKP  TICKET GRID-0001  ORIGINAL COPY MEMBER.        *
001100*    02/09/93 DWC  TICKET GRID-0480  ADDED BK-STORED-POWER-X      *
001200*                  REDEFINES FOR THE INVENTORY REPORT.           *
001300******************************************************************
001400 01  BLOCK-RECORD.
001500     05  BK-GRID-ID                PIC 9(18).
001600     05  BK-GRID-NAME              PIC X(40).
001700     05  BK-BLOCK-TYPE             PIC X(40).
001800     05  BK-OWNER-ID               PIC 9(18).
001900     05  BK-STORED-POWER           PIC 9(7)V9(4).
002000*        BATTERY BLOCKS ONLY -- CURRENT STORED POWER.
002100     05  BK-STORED-POWER-X REDEFINES BK-STORED-POWER.
002200         10  BK-STORED-POWER-WHOLE PIC 9(7).
002300         10  BK-STORED-POWER-DEC   PIC 9(4).
002400     05  BK-INVENTORY-AMOUNT       PIC 9(9)V9(4).
002500*        REACTOR BLOCKS ONLY -- URANIUM FUEL AMOUNT.
002600     05  BK-PROJECTED-BLOCKS       PIC 9(5).
002700*        PROJECTOR BLOCKS ONLY -- BLUEPRINT BLOCK COUNT.
002800     05  BK-ENABLED-FLAG           PIC X(1).
002900         88  BK-TIMER-ENABLED      VALUE 'Y'.
003000         88  BK-TIMER-DISABLED     VALUE 'N'.
003100*        TIMER BLOCKS ONLY -- 'Y' IF ENABLED.
003200     05  FILLER                    PIC X(54).
