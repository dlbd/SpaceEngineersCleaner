000100******************************************************************
000200*    SGRRPTL  --  GRID REPORT LINE LAYOUT                        *
000300*                                                                *
000400*    SHARED BY THE INVENTORY REPORT AND THE DELETION REPORT --   *
000500*    BOTH ARE WRITTEN FROM RL-DETAIL-LINE, JUST FROM DIFFERENT   *
000600*    GRIDWORK RECORDS (ALL GRIDS VS. CONDEMNED GRIDS ONLY).      *
000700*    NUMERIC COLUMNS ARE ZERO-SUPPRESSED AND RIGHT-JUSTIFIED;    *
000800*    THE TWO DECIMAL QUANTITIES CARRY 4 DECIMAL PLACES.          *
000900*                                                                *
001000*    08/17/87 RKP  TICKET GRID-0002  ORIGINAL COPY MEMBER.        *
001100*    11/02/94 LMS  TICKET GRID-0710  FIXED RL-STORED-POWER AND    *
001200*                  RL-URANIUM EDIT PICTURES -- WERE ONE DIGIT     *
001300*                  TOO WIDE.                                     *
001400******************************************************************
001500 01  RL-DETAIL-LINE.
001600     05  RL-NAME                   PIC X(40).
001700     05  FILLER                    PIC X(1) VALUE SPACE.
001800     05  RL-OWNERS                 PIC X(60).
001900     05  FILLER                    PIC X(1) VALUE SPACE.
002000     05  RL-BLOCKS                 PIC ZZZZ9.
002100     05  FILLER                    PIC X(1) VALUE SPACE.
002200     05  RL-BATTERIES              PIC ZZZZ9.
002300     05  FILLER                    PIC X(1) VALUE SPACE.
002400     05  RL-STORED-POWER           PIC ZZZZZZZZ9.9999.
002500     05  FILLER                    PIC X(1) VALUE SPACE.
002600     05  RL-REACTORS               PIC ZZZZ9.
002700     05  FILLER                    PIC X(1) VALUE SPACE.
002800     05  RL-URANIUM                PIC ZZZZZZZZZZ9.9999.
002900     05  FILLER                    PIC X(1) VALUE SPACE.
003000     05  RL-PROJECTORS             PIC ZZZZ9.
003100     05  FILLER                    PIC X(1) VALUE SPACE.
003200     05  RL-PROJ-BLOCKS            PIC ZZZZZZ9.
003300     05  FILLER                    PIC X(1) VALUE SPACE.
003400     05  RL-TIMERS                 PIC ZZZZ9.
003500     05  FILLER                    PIC X(1) VALUE SPACE.
003600     05  RL-ENABLED-TIMERS         PIC ZZZZ9.
003700
003800 01  RL-HEADER-LINE                PIC X(204) VALUE
003900     'NAME                                     OWNERS        '
004000-    '                                               BLOCKS B'
004100-    'ATTERIES STORED-POWER   REACTORS URANIUM          PROJE'
004200-    'CTORS PROJ-BLOCKS TIMERS ENABLED-TIMERS'.
004300
004400 01  RL-TOTAL-LINE.
004500     05  FILLER                    PIC X(12) VALUE 'TOTAL GRIDS '.
004600     05  RL-TOTAL-COUNT            PIC ZZZZZ9.
004700     05  FILLER                    PIC X(186) VALUE SPACES.
