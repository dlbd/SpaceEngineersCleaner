000100******************************************************************
000200*    SGRPLYR  --  PLAYER IDENTITY RECORD                         *
000300*                                                                *
000400*    ONE ENTRY PER KNOWN PLAYER IDENTITY.  USED BY SGBAGGR TO    *
000500*    BUILD THE IN-MEMORY OWNER-NAME LOOKUP TABLE (SEE W010-      *
000600*    PLAYER-TABLE).  AN OWNER-ID WITH NO MATCHING PL-PLAYER-ID   *
000700*    RESOLVES TO A BLANK NAME -- THE WORLD FILE TOLERATES THIS.  *
000800*                                                                *
000900*    08/17/87 RKP  TICKET GRID-0001  ORIGINAL COPY MEMBER.       *
001000******************************************************************
001100 01  PLAYER-RECORD.
001200     05  PL-PLAYER-ID              PIC 9(18).
001300     05  PL-PLAYER-ID-X REDEFINES PL-PLAYER-ID.
001400         10  PL-PLAYER-ID-HIGH     PIC 9(9).
001500         10  PL-PLAYER-ID-LOW      PIC 9(9).
001600     05  PL-PLAYER-NAME            PIC X(30).
001700     05  FILLER                    PIC X(32).
