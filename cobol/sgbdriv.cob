000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SGBDRIV.
000300 AUTHOR.        R K PETROVIC.
000400 INSTALLATION.  SYSTEMS GROUP - WORLD MAINTENANCE BATCH.
000500 DATE-WRITTEN.  11/14/90.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  SINGLE-STEP DRIVER FOR THE WORLD MAINTENANCE BATCH.  CALLS    *
001200*  SGBAGGR (GRID AGGREGATION AND DELETION RULE ENGINE), THEN     *
001300*  SGBRPTW (INVENTORY AND DELETION REPORT WRITER), THEN SGBCLNW  *
001400*  (WORLD CLEAN-UP WRITER) IN SEQUENCE, IN PLACE OF RUNNING THE   *
001500*  THREE AS SEPARATE EXEC STEPS -- FOR AD HOC RERUNS WHERE ONE   *
001600*  JOB STEP IS MORE CONVENIENT.  ALL SEVEN DD NAMES BELOW MUST   *
001700*  BE PRESENT IN THE STEP THAT EXECUTES THIS PROGRAM -- EACH     *
001800*  CALLED PROGRAM OPENS AND CLOSES ITS OWN FILES BY DDNAME.      *
001900*                                                                *
002000*J    JCL..                                                      *
002100*                                                                *
002200* //SGBDRIV  EXEC PGM=SGBDRIV,PARM='UPSI=00'                     *
002300* //PLAYERIN DD DSN=T54.T9511F0.PLAYER.EXTRACT.DATA,DISP=SHR      *
002400* //BLOCKIN  DD DSN=T54.T9511F0.BLOCK.EXTRACT.DATA,DISP=SHR       *
002500* //WORLDIN  DD DSN=T54.T9511F0.WORLD.SECTOR.DATA,DISP=SHR        *
002600* //GRIDWORK DD DSN=&&SGBGWORK,DISP=(,PASS),UNIT=USER,            *
002700* //            SPACE=(CYL,(20,10),RLSE),                        *
002800* //            DCB=(RECFM=FB,LRECL=204,BLKSIZE=0)                *
002900* //RPTINV   DD DSN=T54.T9511F0.SGBRPTW.INVENTORY.DATA,           *
003000* //            DISP=(,CATLG,CATLG),                              *
003100* //            UNIT=USER,SPACE=(CYL,(20,10),RLSE),               *
003200* //            DCB=(RECFM=FB,LRECL=204,BLKSIZE=0)                *
003300* //RPTDEL   DD DSN=T54.T9511F0.SGBRPTW.DELETION.DATA,            *
003400* //            DISP=(,CATLG,CATLG),                              *
003500* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),               *
003600* //            DCB=(RECFM=FB,LRECL=204,BLKSIZE=0)                *
003700* //WORLDOUT DD DSN=T54.T9511F0.WORLD.SECTOR.CLEAN,               *
003800* //            DISP=(,CATLG,CATLG),                              *
003900* //            UNIT=USER,SPACE=(CYL,(50,30),RLSE),               *
004000* //            DCB=(RECFM=FB,LRECL=400,BLKSIZE=0)                *
004100* //SYSOUT   DD SYSOUT=*                                         *
004200*                                                                *
004300*P    ENTRY PARAMETERS..                                          *
004400*     UPSI=00 -- SAME UPSI BYTE PASSED THROUGH TO SGBAGGR.       *
004500*                                                                *
004600*E    ERRORS DETECTED BY THIS ELEMENT..                          *
004700*     A NON-ZERO RETURN CODE FROM ANY CALLED PROGRAM STOPS THE   *
004800*     CHAIN -- THE REMAINING PROGRAMS ARE NOT CALLED.            *
004900*                                                                *
005000*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
005100*                                                                *
005200*     SGBAGGR  ---- GRID AGGREGATION / DELETION RULE ENGINE      *
005300*     SGBRPTW  ---- INVENTORY AND DELETION REPORT WRITER         *
005400*     SGBCLNW  ---- WORLD CLEAN-UP WRITER                       *
005500*                                                                *
005600*U    USER CONSTANTS AND TABLES REFERENCED..                     *
005700*     NONE.                                                      *
005800*                                                                *
005900******************************************************************
006000*                     CHANGE LOG                                 *
006100******************************************************************
006200*    11/14/90 RKP  TICKET GRID-1344  ORIGINAL PROGRAM -- WRAPS   G1
006300*                  SGBAGGR/SGBRPTW/SGBCLNW FOR SINGLE-STEP       G1
006400*                  RERUNS REQUESTED BY OPERATIONS.               G1
006410*    06/28/98 JFH  TICKET GRID-1398  YEAR-2000 REVIEW -- THIS    G2
006420*                  PROGRAM CARRIES NO DATE FIELDS OF ITS OWN,    G2
006430*                  NO CHANGE REQUIRED.  SIGNED OFF.               G2
006500*    03/19/07 DWC  TICKET GRID-1502  ADDED RETURN-CODE CHECK     G3
006600*                  AFTER EACH CALL -- A BAD SGBAGGR RUN WAS      G3
006700*                  LETTING SGBRPTW READ A HALF-WRITTEN GRIDWORK  G3
006800*                  EXTRACT BEFORE THIS FIX.                      G3
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 DATA DIVISION.
007500 WORKING-STORAGE SECTION.
007600 01  FILLER PIC X(32)
007700     VALUE 'SGBDRIV WORKING STORAGE BEGINS '.
007800******************************************************************
007900*    DATA AREAS                                                  *
008000******************************************************************
008100 01  READ-ONLY-WORK-AREA.
008200     05 HWORD                 COMP PIC S9(04) VALUE +9.
008300     05 WS-DUMMY              PIC X VALUE SPACE.
008400     05 BINARY1               COMP PIC S9(04) VALUE +1.
008500     05 FILLER                 PIC X(4) VALUE SPACES.
008600******************************************************************
008700*    PROGRAMS CALLED, IN RUN ORDER                               *
008800******************************************************************
008900 01  WS-PROGRAM-NAME-CONSTANTS.
009000     05 FILLER                 PIC X(8) VALUE 'SGBAGGR'.
009010     05 FILLER                 PIC X(8) VALUE 'SGBRPTW'.
009020     05 FILLER                 PIC X(8) VALUE 'SGBCLNW'.
009030 01  WS-PROGRAM-NAME-TABLE REDEFINES WS-PROGRAM-NAME-CONSTANTS.
009040     05 WS-PROGRAM-NAME-ENTRY OCCURS 3 TIMES
009050                              INDEXED BY WS-PROGRAM-IDX
009060                              PIC X(8).
009200 01  VARIABLE-WORK-AREA.
009300     05 WS-CALL-RETURN-CODE   COMP-3 PIC S9(4) VALUE 0.
009310     05 WS-CALL-RETURN-CODE-X REDEFINES WS-CALL-RETURN-CODE
009320        PIC S9(4).
009400     05 WS-STEPS-RUN-CNTR     COMP-3 PIC S9(3) VALUE 0.
009500     05 WS-STEPS-RUN-X REDEFINES WS-STEPS-RUN-CNTR.
009600        10 WS-STEPS-RUN-DISPLAY PIC S9(3).
009700     05 WS-ERROR-MSG          PIC X(50).
009800     05 FILLER                PIC X(4) VALUE SPACES.
009900 01  FILLER PIC X(32)
010000     VALUE 'SGBDRIV WORKING STORAGE ENDS   '.
010100 EJECT
010200 LINKAGE SECTION.
010300 EJECT
010400******************************************************************
010500*                        PROCEDURE DIVISION                      *
010600******************************************************************
010700 PROCEDURE DIVISION.
010800 1-CONTROL-PROCESS.
010900     PERFORM 1-INITIALIZATION
011000         THRU 199-INITIALIZATION-EXIT.
011100     PERFORM 2-CALL-PROGRAMS
011200         THRU 299-CALL-PROGRAMS-EXIT.
012000     PERFORM EOJ9-DISPLAY-RESULTS
012100         THRU EOJ9999-EXIT.
012200     GOBACK.
012300 EJECT
012400******************************************************************
012500*                         INITIALIZATION                        *
012600******************************************************************
012700 1-INITIALIZATION.
012800     MOVE 0 TO WS-CALL-RETURN-CODE.
012900     MOVE 0 TO WS-STEPS-RUN-CNTR.
013000 199-INITIALIZATION-EXIT.
013100     EXIT.
013200 EJECT
013300******************************************************************
013400*     RUN SGBAGGR, THEN SGBRPTW, THEN SGBCLNW, IN TABLE ORDER -- *
013500*     TICKET GRID-1502 (DWC) -- STOP THE CHAIN ON THE FIRST      *
013600*     NON-ZERO RETURN CODE SO A BAD SGBAGGR RUN CANNOT LET       *
013700*     SGBRPTW READ A HALF-WRITTEN GRIDWORK EXTRACT.              *
013800******************************************************************
013900 2-CALL-PROGRAMS.
014100     PERFORM 21-CALL-ONE-PROGRAM
014200         THRU 2199-CALL-ONE-PROGRAM-EXIT
014300         VARYING WS-PROGRAM-IDX FROM 1 BY 1
014400         UNTIL WS-PROGRAM-IDX > 3
014500         OR WS-CALL-RETURN-CODE NOT = 0.
014700 299-CALL-PROGRAMS-EXIT.
014800     EXIT.
014900
015000 21-CALL-ONE-PROGRAM.
015100     DISPLAY 'SGBDRIV CALLING '
015200             WS-PROGRAM-NAME-ENTRY (WS-PROGRAM-IDX).
015300     CALL WS-PROGRAM-NAME-ENTRY (WS-PROGRAM-IDX)
015400         ON EXCEPTION
015500             DISPLAY 'SGBDRIV - '
015600                     WS-PROGRAM-NAME-ENTRY (WS-PROGRAM-IDX)
015700                     ' NOT FOUND IN LOAD LIB'
015800             MOVE +16 TO WS-CALL-RETURN-CODE
015900     END-CALL.
016000     IF WS-CALL-RETURN-CODE = 0
016100         MOVE RETURN-CODE TO WS-CALL-RETURN-CODE
016200         ADD 1 TO WS-STEPS-RUN-CNTR
016300     END-IF.
016400 2199-CALL-ONE-PROGRAM-EXIT.
016500     EXIT.
016600 EJECT
018400******************************************************************
018500*                       END OF JOB                               *
018600******************************************************************
018700 EOJ9-DISPLAY-RESULTS.
018800     DISPLAY 'SGBDRIV PROCESSING COMPLETE'.
018900     DISPLAY 'STEPS COMPLETED:     ' WS-STEPS-RUN-DISPLAY.
019000     DISPLAY 'FINAL RETURN CODE:   ' WS-CALL-RETURN-CODE-X.
019100     MOVE WS-CALL-RETURN-CODE TO RETURN-CODE.
019200 EOJ9999-EXIT.
019300     EXIT.